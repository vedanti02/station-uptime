000100******************************************************************
000200* STACOM1E  --  Shared tables for the Station Uptime batch run
000300*
000400* Letzte Aenderung :: 2024-02-19
000500* Letzte Version   :: A.01.03
000600* Kurzbeschreibung :: Station/charger/availability work tables,
000700*                      COPYed into STADRV0O (owner, WORKING-STORAGE)
000800*                      and into STAPAR0M / STACMP0M (LINKAGE SECTION)
000900*
001000* Aenderungen (Version und Datum in Feld LT-COPY-VERSION aendern)
001100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001200*----------------------------------------------------------------*
001300* Vers.  | Date       | By  | Comment                            *
001400*--------|------------|-----|------------------------------------*
001500* A.00.00| 2023-11-06 | rkn | First cut - station/charger tables *
001600*        |            |     | only, no availability table yet    *
001700*--------|------------|-----|------------------------------------*
001800* A.01.00| 2023-11-20 | rkn | Added LT-AVAIL-TABLE and the global *
001900*        |            |     | charger cross-reference table      *
002000*--------|------------|-----|------------------------------------*
002100* A.01.01| 2024-01-09 | dps | REQ#4471 - widened LT-AVL-START/END *
002200*        |            |     | to S9(18) per fleet telemetry specs*
002300*--------|------------|-----|------------------------------------*
002400* A.01.02| 2024-02-19 | dps | REQ#4512 - added LT-ST-RESULT-PCT   *
002500*        |            |     | so STACMP0M can hand the line back *
002600*        |            |     | to the driver instead of a local   *
002700*        |            |     | print file of its own              *
002800*--------|------------|-----|------------------------------------*
002900* A.01.03| 2024-02-19 | dps | REQ#4512 follow-up - dropped        *
003000*        |            |     | LT-RESULT-LINE/FIELDS/NUMERIC, the  *
003100*        |            |     | driver builds STAOUT-REC itself off *
003200*        |            |     | LT-ST-ID/LT-ST-RESULT-PCT directly  *
003300*----------------------------------------------------------------*
003400*
003500* Table sizing is a fixed production limit per Fleet Ops Standards
003600* Bulletin 114 (fleet roster ceiling, see REQ#4471 above for the
003700* widening history).  A run that overflows any of the three tables
003800* below is treated exactly like any other parse failure.
003900*
004000******************************************************************
004100  01  LT-TABLE-LIMITS.
004200      05  LT-MAX-STATIONS         PIC S9(04) COMP VALUE 0500.
004300      05  LT-MAX-CHG-PER-STATION  PIC S9(04) COMP VALUE 0025.
004400      05  LT-MAX-CHARGERS         PIC S9(04) COMP VALUE 5000.
004500      05  LT-MAX-AVAIL            PIC S9(04) COMP VALUE 9999.
004600*
004700  01  LT-LINK-REC.
004800*--------------------------------------------------------------*
004900*   LT-LINK-HDR  -  passed CALL-to-CALL the same way the shop's
005000*   LINK-REC header is passed in the xxxDRV0e/SSFxxx0M pairs
005100*--------------------------------------------------------------*
005200      05  LT-LINK-HDR.
005300          10  LT-LINK-CMD          PIC X(02).
005400*           "PA" = run the parse/validate phase (STAPAR0M)
005500*           "CP" = run the per-station compute phase (STACMP0M)
005600          10  LT-LINK-RC           PIC S9(04) COMP.
005700*           0    = OK
005800*           9999 = abend - caller must map run to the ERROR line
005900      05  LT-LINK-COUNTS.
006000          10  LT-STATION-COUNT     PIC S9(04) COMP VALUE ZERO.
006100          10  LT-CHARGER-COUNT     PIC S9(04) COMP VALUE ZERO.
006200          10  LT-AVAIL-COUNT       PIC S9(04) COMP VALUE ZERO.
006300          10  FILLER               PIC X(04).
006400*--------------------------------------------------------------*
006500*   LT-STATION-TABLE  -  one entry per [Stations] declaration
006600*   line, in the order the lines were read (ascending STATION-ID
006700*   order is enforced by STAPAR0M - duplicate IDs are rejected
006800*   and the input is not otherwise re-sequenced by this program)
006900*--------------------------------------------------------------*
007000      05  LT-STATION-TABLE OCCURS 0500 TIMES.
007100          10  LT-ST-ID                    PIC 9(10).
007200          10  LT-ST-CHG-COUNT              PIC S9(04) COMP.
007300          10  LT-ST-CHG-IDS OCCURS 0025 TIMES
007400                                           PIC 9(10).
007500          10  LT-ST-RESULT-PCT             PIC 9(03).
007600          10  LT-ST-FLAGS                  PIC X(01).
007700              88  LT-ST-NO-REPORTS                 VALUE "N".
007800          10  FILLER                       PIC X(05).
007900*--------------------------------------------------------------*
008000*   LT-CHGXREF-TABLE  -  every charger id declared anywhere under
008100*   [Stations], with a back-pointer to its owning station entry.
008200*   Used to enforce global charger uniqueness at parse time and
008300*   to validate "known charger" on every availability report line.
008400*--------------------------------------------------------------*
008500      05  LT-CHGXREF-TABLE OCCURS 5000 TIMES.
008600          10  LT-CX-CHG-ID                 PIC 9(10).
008700          10  LT-CX-STATION-IDX            PIC S9(04) COMP.
008800          10  FILLER                       PIC X(02).
008900*--------------------------------------------------------------*
009000*   LT-AVAIL-TABLE  -  one entry per [Charger Availability
009100*   Reports] line, in file order.  STACMP0M re-scans this table
009200*   once per station rather than pre-sorting it, the same way
009300*   SSFANO0M re-scanned SRC-LINE once per annotation lookup.
009400*--------------------------------------------------------------*
009500      05  LT-AVAIL-TABLE OCCURS 9999 TIMES.
009600          10  LT-AVL-CHG-ID                PIC 9(10).
009700          10  LT-AVL-START                 PIC S9(18) COMP-3.
009800          10  LT-AVL-END                   PIC S9(18) COMP-3.
009900          10  LT-AVL-UPFLAG                PIC X(01).
010000              88  LT-AVL-IS-UP                     VALUE "Y".
010100              88  LT-AVL-IS-DOWN                   VALUE "N".
010200          10  FILLER                       PIC X(03).
010300*--------------------------------------------------------------*
