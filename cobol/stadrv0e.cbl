000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. STADRV0O.
000400 AUTHOR. R KENDALL.
000500 INSTALLATION. FLEET OPS - DATA PROCESSING.
000600 DATE-WRITTEN. 1986-08-20.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - AGENCY INTERNAL USE ONLY.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 2024-02-21
001200* Letzte Version   :: A.03.02
001300* Kurzbeschreibung :: Batchtreiber fuer die Stations-Uptime-
001400*                      Auswertung - ruft STAPAR0M und STACMP0M,
001500*                      schreibt STAOUT
001600*
001700* Aenderungen (Version und Datum im Feld K-PROG-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.  | Date       | By  | Comment                            *
002100*--------|------------|-----|------------------------------------*
002200* A.00.00| 1986-08-20 | rkn | Neuerstellung nach dem xxxDRV0e/     *
002300*        |            |     | SSFxxx0M Muster dieser Abteilung    *
002400*--------|------------|-----|------------------------------------*
002500* A.01.00| 1987-03-11 | rkn | CALL auf STACMP0M ergaenzt, vorher  *
002600*        |            |     | schrieb dieser Treiber nur PARSE-RC *
002700*--------|------------|-----|------------------------------------*
002800* A.01.01| 1993-02-08 | wlf | TICKET 0733 - STAOUT wird jetzt bei *
002900*        |            |     | jedem Abbruch auf nur "ERROR"       *
003000*        |            |     | zurueckgesetzt, kein Teilergebnis   *
003100*--------|------------|-----|------------------------------------*
003200* A.02.00| 1998-12-02 | dps | Y2K REVIEW - keine 2-stelligen       *
003300*        |            |     | Jahresfelder in diesem Treiber       *
003400*--------|------------|-----|------------------------------------*
003500* A.02.01| 2011-07-19 | jtm | TICKET 1605 - Stationen werden vor   *
003600*        |            |     | dem Schreiben von STACMP0M sortiert, *
003700*        |            |     | Treiber schreibt nur noch in Reihen- *
003800*        |            |     | folge der Tabelle                   *
003900*--------|------------|-----|------------------------------------*
004000* A.03.00| 2024-02-19 | dps | REQ#4512 - STACMP0M liefert nur noch *
004100*        |            |     | LT-ST-RESULT-PCT, STAOUT-Zeile wird  *
004200*        |            |     | jetzt hier im Treiber zusammengebaut *
004250*--------|------------|-----|------------------------------------*
004260* A.03.01| 2024-02-20 | dps | TICKET 2114 - SWITCH-15/ANZEIGE-     *
004270*        |            |     | VERSION und CLASS ALPHNUM nachge-    *
004280*        |            |     | tragen, Abteilungsstandard war beim  *
004290*        |            |     | Neubau uebersehen worden             *
004292*--------|------------|-----|------------------------------------*
004294* A.03.02| 2024-02-21 | dps | TICKET 2114 - C101/C102 auf den alt- *
004296*        |            |     | gewohnten THRU/GO TO Bereich um-     *
004298*        |            |     | gestellt, W-LINES-WRITTEN (77-Ebene) *
004300*        |            |     | fuer die STAOUT Zeilenkontrolle neu  *
004310*        |            |     | aufgenommen                          *
004320*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700* Liest genau eine STAIN-Datei, ruft STAPAR0M (Parse/Validierung)
004800* und bei Erfolg STACMP0M (Prozentberechnung je Station), schreibt
004900* dann je Station eine Zeile "<STATION-ID> <UPTIME-PCT>" auf STAOUT,
005000* aufsteigend nach STATION-ID.  Schlaegt irgendetwas fehl, steht in
005100* STAOUT die einzige Zeile "ERROR" und nichts sonst - dieser Treiber
005200* oeffnet STAOUT erst, nachdem beide Phasen durchgelaufen sind,
005300* damit kein Teilergebnis je geschrieben werden kann.
005400*
005500******************************************************************
005600  ENVIRONMENT DIVISION.
005650  CONFIGURATION SECTION.
005660  SPECIAL-NAMES.
005670      SWITCH-15 IS ANZEIGE-VERSION
005680          ON STATUS IS SHOW-VERSION
005690      CLASS ALPHNUM IS "0123456789"
005692                       "abcdefghijklmnopqrstuvwxyz"
005694                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005696                       " .,;-_!§$%&/=*+".
005700  INPUT-OUTPUT SECTION.
006200  FILE-CONTROL.
006300      SELECT STATION-OUTPUT-FILE ASSIGN TO STAOUT
006400          ORGANIZATION IS LINE SEQUENTIAL
006500          FILE STATUS IS WS-OUTFILE-STATUS.
006600*
006700  DATA DIVISION.
006800  FILE SECTION.
006900  FD  STATION-OUTPUT-FILE.
007000  01  STATION-OUTPUT-REC          PIC X(20).
007100* STATION-ERROR-REC shares STATION-OUTPUT-REC's storage, as any
007200* second 01-level record under one FD does - no REDEFINES clause
007300* is written (or needed) here, only within WORKING-STORAGE.
007400  01  STATION-ERROR-REC           PIC X(20).
007500*
007600  WORKING-STORAGE SECTION.
007700  COPY STACOM1E.
007800*
007900*--------------------------------------------------------------------*
008000* Comp-Felder
008100*--------------------------------------------------------------------*
008200  01          COMP-FELDER.
008300      05      C4-I                PIC S9(04) COMP.
008400      05      C4-SCAN-I            PIC S9(04) COMP.
008500      05      C4-ID-START          PIC S9(04) COMP.
008600      05      C4-PCT-START         PIC S9(04) COMP.
008700  01          COMP-FELDER-R REDEFINES COMP-FELDER.
008800      05      W-COMP-DUMP          PIC X(08).
008900*
009000*--------------------------------------------------------------------*
009100* Schalter
009200*--------------------------------------------------------------------*
009300  01          SCHALTER.
009400      05      WS-OUTFILE-STATUS   PIC X(02).
009500           88 OUTFILE-OK                          VALUE "00".
009600           88 OUTFILE-NOK                         VALUE "01" THRU "99".
009700      05      WS-OUTSTAT-R REDEFINES WS-OUTFILE-STATUS.
009800         10   WS-OUTSTAT-1        PIC X.
009900         10   WS-OUTSTAT-2        PIC X.
010000*
010100      05      WS-RUN-STATUS       PIC X(01) VALUE "O".
010200           88 RUN-OK                              VALUE "O".
010300           88 RUN-FAILED                          VALUE "F".
010400*
010420*--------------------------------------------------------------------*
010440* Standalone Zaehler (77-Level, alter Abteilungsbrauch)
010460*--------------------------------------------------------------------*
010480  77          W-LINES-WRITTEN     PIC S9(04) COMP VALUE ZERO.
010490*
010500*--------------------------------------------------------------------*
010600* Konstante Felder
010700*--------------------------------------------------------------------*
010800  01          KONSTANTE-FELDER.
010900      05      K-MODUL             PIC X(08) VALUE "STADRV0O".
011000      05      K-CMD-PARSE         PIC X(02) VALUE "PA".
011100      05      K-CMD-COMPUTE       PIC X(02) VALUE "CP".
011200      05      K-RC-OK             PIC S9(04) COMP VALUE ZERO.
011300      05      K-LINE-ERROR        PIC X(05) VALUE "ERROR".
011400*
011500*--------------------------------------------------------------------*
011600* Arbeitsfelder - Aufbau der STAOUT-Zeile aus LT-ST-ID/PCT
011700*--------------------------------------------------------------------*
011800  01          W-NUM-AREA.
011900      05      W-OUT-ID             PIC Z(09)9.
012000      05      W-OUT-PCT            PIC ZZ9.
012100  01          W-NUM-AREA-X REDEFINES W-NUM-AREA
012200                                    PIC X(13).
012300*
012400  PROCEDURE DIVISION.
012500******************************************************************
012600* Steuerungs-Section
012700******************************************************************
012800  A100-STEUERUNG SECTION.
012900  A100-00.
012910      IF  SHOW-VERSION
012920          DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
012930          STOP RUN
012940      END-IF
013000      PERFORM B000-VORLAUF
013100      PERFORM B100-VERARBEITUNG
013200      PERFORM B090-ENDE
013300      STOP RUN
013400      .
013500  A100-99.
013600      EXIT.
013700*
013800  B000-VORLAUF SECTION.
013900  B000-00.
014000      SET RUN-OK TO TRUE
014100      .
014200  B000-99.
014300      EXIT.
014400*
014500******************************************************************
014600* Verarbeitung - beide Phasen rufen, dann STAOUT schreiben
014700******************************************************************
014800  B100-VERARBEITUNG SECTION.
014900  B100-00.
015000      MOVE K-CMD-PARSE TO LT-LINK-CMD
015100      CALL "STAPAR0M" USING LT-LINK-REC
015200      IF LT-LINK-RC NOT = K-RC-OK
015300         SET RUN-FAILED TO TRUE
015400      ELSE
015500         MOVE K-CMD-COMPUTE TO LT-LINK-CMD
015600         CALL "STACMP0M" USING LT-LINK-REC
015700         IF LT-LINK-RC NOT = K-RC-OK
015800            SET RUN-FAILED TO TRUE
015900         END-IF
016000      END-IF
016100      .
016200  B100-99.
016300      EXIT.
016400*
016500******************************************************************
016600* Ende - STAOUT oeffnen und genau einmal schreiben
016700******************************************************************
016800  B090-ENDE SECTION.
016900  B090-00.
017000      OPEN OUTPUT STATION-OUTPUT-FILE
017100      IF NOT OUTFILE-OK
017200         DISPLAY K-MODUL " - OPEN STAOUT fehlgeschlagen, STATUS="
017300                 WS-OUTFILE-STATUS
017400         SET RUN-FAILED TO TRUE
017500      ELSE
017600         IF RUN-FAILED
017700            MOVE K-LINE-ERROR TO STATION-ERROR-REC
017800            WRITE STATION-ERROR-REC
017900         ELSE
018000            PERFORM C100-WRITE-ONE-STATION
018100               VARYING C4-I FROM 1 BY 1
018200               UNTIL C4-I > LT-STATION-COUNT
018250            DISPLAY K-MODUL " - STAOUT Zeilen geschrieben: "
018260                    W-LINES-WRITTEN
018300         END-IF
018400         CLOSE STATION-OUTPUT-FILE
018500      END-IF
018600      .
018700  B090-99.
018800      EXIT.
018900*
019000******************************************************************
019100* Baut "<STATION-ID> <UPTIME-PCT>" ohne fuehrende Nullen und ohne
019200* ueberfluessige Leerstellen zwischen den beiden Zahlen auf - das
019300* gleiche manuelle Trimm-Verfahren wie in STAPAR0M C020-CALC-TRIM
019400******************************************************************
019500  C100-WRITE-ONE-STATION SECTION.
019600  C100-00.
019700      MOVE LT-ST-ID(C4-I)         TO W-OUT-ID
019800      MOVE LT-ST-RESULT-PCT(C4-I) TO W-OUT-PCT
019900      MOVE 11 TO C4-ID-START
019950      MOVE 1  TO C4-SCAN-I
020000      PERFORM C101-SCAN-ID-START THRU C101-SCAN-EXIT
020200         UNTIL C4-SCAN-I > 10
020300      MOVE 14 TO C4-PCT-START
020350      MOVE 11 TO C4-SCAN-I
020400      PERFORM C102-SCAN-PCT-START THRU C102-SCAN-EXIT
020600         UNTIL C4-SCAN-I > 13
020700      STRING W-NUM-AREA-X(C4-ID-START:11 - C4-ID-START)
020800                DELIMITED BY SIZE,
020900             " " DELIMITED BY SIZE,
021000             W-NUM-AREA-X(C4-PCT-START:14 - C4-PCT-START)
021100                DELIMITED BY SIZE
021200             INTO STATION-OUTPUT-REC
021300      WRITE STATION-OUTPUT-REC
021350      ADD 1 TO W-LINES-WRITTEN
021400      .
021500  C100-99.
021600      EXIT.
021700*
021750* Altgewohnter THRU-Bereich statt VARYING-Schleife - bricht per
021760* GO TO sofort ab, sobald die erste Ziffer gefunden ist
021770******************************************************************
021800  C101-SCAN-ID-START.
022000      IF W-NUM-AREA-X(C4-SCAN-I:1) NOT = SPACE
022100         MOVE C4-SCAN-I TO C4-ID-START
022150         MOVE 11 TO C4-SCAN-I
022170         GO TO C101-SCAN-EXIT
022200      END-IF
022250      ADD 1 TO C4-SCAN-I.
022300  C101-SCAN-EXIT.
022400      EXIT.
022600*
022650* Altgewohnter THRU-Bereich statt VARYING-Schleife - bricht per
022660* GO TO sofort ab, sobald die erste Ziffer gefunden ist
022670******************************************************************
022700  C102-SCAN-PCT-START.
022900      IF W-NUM-AREA-X(C4-SCAN-I:1) NOT = SPACE
023000         MOVE C4-SCAN-I TO C4-PCT-START
023050         MOVE 14 TO C4-SCAN-I
023070         GO TO C102-SCAN-EXIT
023100      END-IF
023150      ADD 1 TO C4-SCAN-I.
023300  C102-SCAN-EXIT.
023400      EXIT.
