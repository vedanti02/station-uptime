000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. STAPAR0M.
000400 AUTHOR. R KENDALL.
000500 INSTALLATION. FLEET OPS - DATA PROCESSING.
000600 DATE-WRITTEN. 1986-09-02.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - AGENCY INTERNAL USE ONLY.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 2024-02-21
001200* Letzte Version   :: A.03.04
001300* Kurzbeschreibung :: Parst und validiert die Stations-/Charger-
001400*                      Eingabedatei (STAIN) fuer das Uptime-Fleet-
001500*                      Auswertungsprogramm
001600*
001700* Aenderungen (Version und Datum im Feld K-PROG-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.  | Date       | By  | Comment                            *
002100*--------|------------|-----|------------------------------------*
002200* A.00.00| 1986-09-02 | rkn | Neuerstellung - [Stations] block    *
002300*        |            |     | only, no availability reports yet  *
002400*--------|------------|-----|------------------------------------*
002500* A.01.00| 1987-03-11 | rkn | Added [Charger Availability         *
002600*        |            |     | Reports] block and LT-AVAIL-TABLE   *
002700*--------|------------|-----|------------------------------------*
002800* A.01.01| 1988-06-30 | wlf | TICKET 0219 - reject lines with     *
002900*        |            |     | fewer than 2 tokens under Stations  *
003000*--------|------------|-----|------------------------------------*
003100* A.02.00| 1991-01-14 | wlf | TICKET 0471 - global charger id     *
003200*        |            |     | uniqueness check (was per-station)  *
003300*--------|------------|-----|------------------------------------*
003400* A.02.01| 1995-08-02 | dps | TICKET 0808 - case-insensitive      *
003500*        |            |     | TRUE/FALSE flag on report lines     *
003600*--------|------------|-----|------------------------------------*
003700* A.02.02| 1998-11-09 | dps | Y2K REVIEW - no 2-digit year fields *
003800*        |            |     | in this module, no change required *
003900*--------|------------|-----|------------------------------------*
004000* A.03.00| 2005-04-18 | jtm | TICKET 1920 - widened START/END     *
004100*        |            |     | tokens to 18 digits, COMP-3 tables  *
004200*--------|------------|-----|------------------------------------*
004300* A.03.01| 2024-02-19 | dps | REQ#4512 - moved percentage calc    *
004400*        |            |     | out to STACMP0M, this module is now *
004500*        |            |     | parse/validate only                 *
004520*--------|------------|-----|------------------------------------*
004525* A.03.02| 2024-02-20 | dps | TICKET 2114 - UP-FLAG token length  *
004530*        |            |     | checked before the move into the    *
004535*        |            |     | 5-byte flag field, a 6+ char token   *
004540*        |            |     | starting "false" no longer truncates *
004545*        |            |     | and passes as a valid flag           *
004550*--------|------------|-----|------------------------------------*
004555* A.03.03| 2024-02-20 | dps | TICKET 2114 - SWITCH-15/ANZEIGE-     *
004560*        |            |     | VERSION und CLASS ALPHNUM nachge-    *
004565*        |            |     | tragen, Abteilungsstandard war beim  *
004570*        |            |     | Neubau uebersehen worden             *
004575*--------|------------|-----|------------------------------------*
004580* A.03.04| 2024-02-21 | dps | TICKET 2114 - C240/C250 auf den alt- *
004585*        |            |     | gewohnten THRU/GO TO Bereich um-     *
004590*        |            |     | gestellt, WS-REC-LEN auf 77-Ebene    *
004595*        |            |     | angehoben                            *
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* Liest STAIN von oben nach unten, genau einmal.  Baut
005100* LT-STATION-TABLE, LT-CHGXREF-TABLE und LT-AVAIL-TABLE auf.  Der
005200* erste Verstoss gegen die Eingabe-Grammatik irgendwo in der Datei
005300* bricht den gesamten Lauf ab (LT-LINK-RC = 9999) - es gibt kein
005400* Teil-Ergebnis.
005500*
005600******************************************************************
005700  ENVIRONMENT DIVISION.
005750  CONFIGURATION SECTION.
005760  SPECIAL-NAMES.
005770      SWITCH-15 IS ANZEIGE-VERSION
005780          ON STATUS IS SHOW-VERSION
005790      CLASS ALPHNUM IS "0123456789"
005792                       "abcdefghijklmnopqrstuvwxyz"
005794                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005796                       " .,;-_!§$%&/=*+".
005800  INPUT-OUTPUT SECTION.
006300  FILE-CONTROL.
006400      SELECT STATION-INPUT-FILE ASSIGN TO STAIN
006500          ORGANIZATION IS LINE SEQUENTIAL
006600          FILE STATUS IS WS-INFILE-STATUS.
006700*
006800  DATA DIVISION.
006900  FILE SECTION.
007000  FD  STATION-INPUT-FILE
007100      RECORD IS VARYING IN SIZE
007200             FROM 1 TO 400 CHARACTERS
007300             DEPENDING ON WS-REC-LEN.
007400  01  STATION-INPUT-REC           PIC X(400).
007500*
007600  WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000  01          COMP-FELDER.
008100      05      C4-REC-LEN          PIC S9(04) COMP.
008200      05      C4-FIRST-COL        PIC S9(04) COMP.
008300      05      C4-LAST-COL         PIC S9(04) COMP.
008400      05      C4-TRIM-LEN         PIC S9(04) COMP.
008500      05      C4-PTR              PIC S9(04) COMP.
008600      05      C4-TOK-COUNT        PIC S9(04) COMP.
008700      05      C4-TOK-I            PIC S9(04) COMP.
008800      05      C4-SCAN-I           PIC S9(04) COMP.
008900      05      C4-FOUND-IDX        PIC S9(04) COMP.
009000      05      C4-CUR-ST-IDX       PIC S9(04) COMP.
009100      05      C4-CUR-TOK-LEN      PIC S9(04) COMP.
009200*
009300  77          WS-REC-LEN          PIC S9(04) COMP.
009400*
009500*--------------------------------------------------------------------*
009600* Schalter: Dateistatus und Ablaufkennzeichen
009700*--------------------------------------------------------------------*
009800  01          SCHALTER.
009900      05      WS-INFILE-STATUS    PIC X(02).
010000           88 INFILE-OK                          VALUE "00".
010100           88 INFILE-EOF                         VALUE "10".
010200           88 INFILE-NOK                         VALUE "01" THRU "09"
010300                                                         "11" THRU "99".
010400      05      WS-INSTAT-R REDEFINES WS-INFILE-STATUS.
010500         10   WS-INSTAT-1         PIC X.
010600         10   WS-INSTAT-2         PIC X.
010700*
010800      05      WS-READ-STATUS      PIC X(01) VALUE "N".
010900           88 WS-EOF                             VALUE "Y".
011000           88 WS-NOT-EOF                         VALUE "N".
011100*
011200      05      WS-BLANK-STATUS     PIC X(01) VALUE "Y".
011300           88 WS-BLANK-LINE                      VALUE "Y".
011400           88 WS-NOT-BLANK-LINE                  VALUE "N".
011500*
011600      05      WS-PARSE-STATUS     PIC X(01) VALUE "O".
011700           88 PARSE-OK                           VALUE "O".
011800           88 PARSE-BAD                          VALUE "B".
011900*
012000      05      WS-CLASSIFY-HDR     PIC X(02) VALUE SPACES.
012100           88 CUR-IS-STATIONS-HDR                VALUE "ST".
012200           88 CUR-IS-REPORTS-HDR                 VALUE "RP".
012300           88 CUR-IS-NEITHER-HDR                 VALUE "  ".
012400*
012500      05      WS-U32-FLAG         PIC X(01) VALUE "N".
012600           88 WS-U32-VALID                       VALUE "Y".
012700*
012800      05      WS-BIG-FLAG         PIC X(01) VALUE "N".
012900           88 WS-BIG-VALID                       VALUE "Y".
013000*
013100      05      WS-FLAG-FLAG        PIC X(01) VALUE "N".
013200           88 WS-FLAG-VALID                      VALUE "Y".
013300      05      WS-FLAG-SENSE       PIC X(01) VALUE "N".
013400           88 WS-FLAG-ISUP                       VALUE "Y".
013500*
013600*--------------------------------------------------------------------*
013700* Konstante Felder: Praefix K
013800*--------------------------------------------------------------------*
013900  01          KONSTANTE-FELDER.
014000      05      K-MODUL             PIC X(08) VALUE "STAPAR0M".
014100      05      K-HDR-STATIONS      PIC X(10) VALUE "[Stations]".
014200      05      K-HDR-STATIONS-LEN  PIC S9(04) COMP VALUE 10.
014300      05      K-HDR-REPORTS       PIC X(30)
014400              VALUE "[Charger Availability Reports]".
014500      05      K-HDR-REPORTS-LEN   PIC S9(04) COMP VALUE 30.
014600      05      K-U32-MAX           PIC 9(10) VALUE 4294967295.
014700      05      K-MAX-TOK           PIC S9(04) COMP VALUE 30.
014800*
014900*--------------------------------------------------------------------*
015000* Arbeitsfelder: Praefix W
015100*--------------------------------------------------------------------*
015200  01          WORK-FELDER.
015300      05      W-TOK-TABLE OCCURS 30 TIMES.
015400         10   W-TOK                PIC X(20).
015500         10   W-TOK-LEN            PIC S9(04) COMP.
015600      05      W-CUR-TOK            PIC X(20).
015700      05      W-CUR-TOK-LEN        PIC S9(04) COMP.
015800      05      W-U32-VALUE          PIC 9(10).
015900      05      W-U32-SCRATCH        PIC 9(10).
016000      05      W-BIG-VALUE          PIC S9(18) COMP-3.
016100      05      W-BIG-SCRATCH        PIC 9(18).
016200      05      W-FLAG-TOK           PIC X(05).
016300      05      W-FLAG-UC            PIC X(05).
016400      05      W-RPT-CHG-ID         PIC 9(10).
016500      05      W-RPT-INTERVAL.
016600         10   W-RPT-START          PIC S9(18) COMP-3.
016700         10   W-RPT-END            PIC S9(18) COMP-3.
016800      05      W-RPT-INTERVAL-X REDEFINES W-RPT-INTERVAL
016900                                   PIC X(20).
017000*
017100* -- Diagnosefelder fuer C900-DISPLAY-ABORT, gedoppelt als Text
017200*    (gleiche Masche wie SCHALTER/REC-STAT: ein Feld, zwei Sichten)
017300      05      W-DIAG-COLS.
017400         10   W-DIAG-FIRST-COL     PIC S9(04) COMP.
017500         10   W-DIAG-LAST-COL      PIC S9(04) COMP.
017600         10   W-DIAG-TRIM-LEN      PIC S9(04) COMP.
017700      05      W-DIAG-COLS-X REDEFINES W-DIAG-COLS
017800                                   PIC X(06).
017900      05      W-DIAG-NUM4          PIC -9(04).
018000*
018100  01          ZEILE                PIC X(80).
018200*
018300  LINKAGE SECTION.
018400  COPY STACOM1E.
018500*
018600  PROCEDURE DIVISION USING LT-LINK-REC.
018700******************************************************************
018800* Steuerungs-Section
018900******************************************************************
019000  A100-STEUERUNG SECTION.
019100  A100-00.
019110      IF  SHOW-VERSION
019120          DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019130          STOP RUN
019140      END-IF
019200      PERFORM B000-VORLAUF
019300      IF PARSE-OK
019400         PERFORM B100-VERARBEITUNG
019500      END-IF
019600      PERFORM B090-ENDE
019700      EXIT PROGRAM
019800      .
019900  A100-99.
020000      EXIT.
020100*
020200******************************************************************
020300* Vorlauf - Eingabedatei oeffnen
020400******************************************************************
020500  B000-VORLAUF SECTION.
020600  B000-00.
020700      SET PARSE-OK    TO TRUE
020800      SET WS-NOT-EOF  TO TRUE
020900      MOVE ZERO TO LT-STATION-COUNT
021000                   LT-CHARGER-COUNT
021100                   LT-AVAIL-COUNT
021200*
021300      OPEN INPUT STATION-INPUT-FILE
021400      IF NOT INFILE-OK
021500         DISPLAY K-MODUL " - OPEN STAIN fehlgeschlagen, STATUS="
021600                 WS-INFILE-STATUS
021700         SET PARSE-BAD TO TRUE
021800      END-IF
021900      .
022000  B000-99.
022100      EXIT.
022200*
022300******************************************************************
022400* Verarbeitung - Grammatik der Eingabedatei pruefen
022500******************************************************************
022600  B100-VERARBEITUNG SECTION.
022700  B100-00.
022800      PERFORM C010-GET-CLEAN-LINE
022900      IF WS-EOF
023000         DISPLAY K-MODUL " - Eingabedatei ist leer"
023100         SET PARSE-BAD TO TRUE
023200      ELSE
023300         IF NOT CUR-IS-STATIONS-HDR
023400            DISPLAY K-MODUL " - [Stations] muss erste Zeile sein"
023500            SET PARSE-BAD TO TRUE
023600         ELSE
023700            PERFORM C010-GET-CLEAN-LINE
023800            PERFORM C200-STATIONS-BLOCK
023900            IF PARSE-OK
024000               PERFORM C300-CHECK-REPORTS-HDR
024100               IF PARSE-OK
024200                  PERFORM C010-GET-CLEAN-LINE
024300                  PERFORM C400-REPORTS-BLOCK
024400               END-IF
024500            END-IF
024600         END-IF
024700      END-IF
024800      .
024900  B100-99.
025000      EXIT.
025100*
025200******************************************************************
025300* Ende - Eingabedatei schliessen, Rueckgabecode setzen
025400******************************************************************
025500  B090-ENDE SECTION.
025600  B090-00.
025700      IF INFILE-OK OR INFILE-EOF
025800         CLOSE STATION-INPUT-FILE
025900      END-IF
026000*
026100      IF PARSE-OK
026200         MOVE ZERO TO LT-LINK-RC
026300      ELSE
026400         MOVE 9999 TO LT-LINK-RC
026500         PERFORM C900-DISPLAY-ABORT
026600      END-IF
026700      .
026800  B090-99.
026900      EXIT.
027000*
027100******************************************************************
027200* [Stations]-Block: Zeilen lesen bis Reports-Kopf oder EOF
027300******************************************************************
027400  C200-STATIONS-BLOCK SECTION.
027500  C200-00.
027600      PERFORM C210-PARSE-STATION-LINE
027700         UNTIL WS-EOF OR PARSE-BAD OR CUR-IS-REPORTS-HDR
027800      .
027900  C200-99.
028000      EXIT.
028100*
028200  C210-PARSE-STATION-LINE SECTION.
028300  C210-00.
028400      PERFORM C220-TOKENIZE-LINE
028500      IF PARSE-OK
028600         IF C4-TOK-COUNT < 2
028700            DISPLAY K-MODUL " - Stationszeile braucht min. 2 Token"
028800            SET PARSE-BAD TO TRUE
028900         ELSE
029000            MOVE W-TOK(1)     TO W-CUR-TOK
029100            MOVE W-TOK-LEN(1) TO W-CUR-TOK-LEN
029200            PERFORM C230-VALIDATE-U32
029300            IF NOT WS-U32-VALID
029400               DISPLAY K-MODUL " - ungueltige STATION-ID"
029500               SET PARSE-BAD TO TRUE
029600            ELSE
029700               PERFORM C240-FIND-STATION
029800               IF C4-FOUND-IDX > 0
029900                  DISPLAY K-MODUL " - doppelte STATION-ID"
030000                  SET PARSE-BAD TO TRUE
030100               ELSE
030200                  IF LT-STATION-COUNT >= LT-MAX-STATIONS
030300                     DISPLAY K-MODUL " - Stationstabelle voll"
030400                     SET PARSE-BAD TO TRUE
030500                  ELSE
030600                     ADD 1 TO LT-STATION-COUNT
030700                     MOVE W-U32-VALUE TO LT-ST-ID(LT-STATION-COUNT)
030800                     MOVE ZERO TO LT-ST-CHG-COUNT(LT-STATION-COUNT)
030900                     MOVE "N" TO LT-ST-FLAGS(LT-STATION-COUNT)
031000                     MOVE LT-STATION-COUNT TO C4-CUR-ST-IDX
031100                     PERFORM C215-STORE-CHARGER-TOK
031200                        VARYING C4-TOK-I FROM 2 BY 1
031300                        UNTIL C4-TOK-I > C4-TOK-COUNT OR PARSE-BAD
031400                  END-IF
031500               END-IF
031600            END-IF
031700         END-IF
031800      END-IF
031900*
032000      IF PARSE-OK
032100         PERFORM C010-GET-CLEAN-LINE
032200      END-IF
032300      .
032400  C210-99.
032500      EXIT.
032600*
032700  C215-STORE-CHARGER-TOK SECTION.
032800  C215-00.
032900      MOVE W-TOK(C4-TOK-I)     TO W-CUR-TOK
033000      MOVE W-TOK-LEN(C4-TOK-I) TO W-CUR-TOK-LEN
033100      PERFORM C230-VALIDATE-U32
033200      IF NOT WS-U32-VALID
033300         DISPLAY K-MODUL " - ungueltige CHARGER-ID"
033400         SET PARSE-BAD TO TRUE
033500      ELSE
033600         PERFORM C250-FIND-CHARGER
033700         IF C4-FOUND-IDX > 0
033800            DISPLAY K-MODUL " - doppelte CHARGER-ID"
033900            SET PARSE-BAD TO TRUE
034000         ELSE
034100            IF LT-CHARGER-COUNT >= LT-MAX-CHARGERS
034200               DISPLAY K-MODUL " - Chargertabelle voll"
034300               SET PARSE-BAD TO TRUE
034400            ELSE
034500               IF LT-ST-CHG-COUNT(C4-CUR-ST-IDX)
034600                     >= LT-MAX-CHG-PER-STATION
034700                  DISPLAY K-MODUL " - zu viele Charger pro Station"
034800                  SET PARSE-BAD TO TRUE
034900               ELSE
035000                  ADD 1 TO LT-CHARGER-COUNT
035100                  MOVE W-U32-VALUE  TO LT-CX-CHG-ID(LT-CHARGER-COUNT)
035200                  MOVE C4-CUR-ST-IDX
035300                               TO LT-CX-STATION-IDX(LT-CHARGER-COUNT)
035400                  ADD 1 TO LT-ST-CHG-COUNT(C4-CUR-ST-IDX)
035500                  MOVE W-U32-VALUE
035600                    TO LT-ST-CHG-IDS(C4-CUR-ST-IDX,
035700                                     LT-ST-CHG-COUNT(C4-CUR-ST-IDX))
035800               END-IF
035900            END-IF
036000         END-IF
036100      END-IF
036200      .
036300  C215-99.
036400      EXIT.
036500*
036600******************************************************************
036700* Reports-Kopf pruefen
036800******************************************************************
036900  C300-CHECK-REPORTS-HDR SECTION.
037000  C300-00.
037100      IF WS-EOF
037200         DISPLAY K-MODUL " - EOF vor [Charger Availability Reports]"
037300         SET PARSE-BAD TO TRUE
037400      ELSE
037500         IF NOT CUR-IS-REPORTS-HDR
037600            DISPLAY K-MODUL " - [Charger Availability Reports]"
037700                    " erwartet"
037800            SET PARSE-BAD TO TRUE
037900         END-IF
038000      END-IF
038100      .
038200  C300-99.
038300      EXIT.
038400*
038500******************************************************************
038600* [Charger Availability Reports]-Block: Zeilen bis EOF
038700******************************************************************
038800  C400-REPORTS-BLOCK SECTION.
038900  C400-00.
039000      PERFORM C410-PARSE-REPORT-LINE
039100         UNTIL WS-EOF OR PARSE-BAD
039200      .
039300  C400-99.
039400      EXIT.
039500*
039600  C410-PARSE-REPORT-LINE SECTION.
039700  C410-00.
039800      PERFORM C220-TOKENIZE-LINE
039900      IF PARSE-OK
040000         IF C4-TOK-COUNT NOT = 4
040100            DISPLAY K-MODUL " - Reportzeile braucht genau 4 Token"
040200            SET PARSE-BAD TO TRUE
040300         ELSE
040400            MOVE W-TOK(1)     TO W-CUR-TOK
040500            MOVE W-TOK-LEN(1) TO W-CUR-TOK-LEN
040600            PERFORM C230-VALIDATE-U32
040700            IF NOT WS-U32-VALID
040800               DISPLAY K-MODUL " - ungueltige CHARGER-ID im Report"
040900               SET PARSE-BAD TO TRUE
041000            ELSE
041100               MOVE W-U32-VALUE TO W-RPT-CHG-ID
041200               PERFORM C250-FIND-CHARGER
041300               IF C4-FOUND-IDX = 0
041400                  DISPLAY K-MODUL " - unbekannte CHARGER-ID im Report"
041500                  SET PARSE-BAD TO TRUE
041600               ELSE
041700                  MOVE W-TOK(2)     TO W-CUR-TOK
041800                  MOVE W-TOK-LEN(2) TO W-CUR-TOK-LEN
041900                  PERFORM C330-VALIDATE-BIG
042000                  IF NOT WS-BIG-VALID
042100                     DISPLAY K-MODUL " - ungueltige START-TIME"
042200                     SET PARSE-BAD TO TRUE
042300                  ELSE
042400                     MOVE W-BIG-VALUE TO W-RPT-START
042500                     MOVE W-TOK(3)     TO W-CUR-TOK
042600                     MOVE W-TOK-LEN(3) TO W-CUR-TOK-LEN
042700                     PERFORM C330-VALIDATE-BIG
042800                     IF NOT WS-BIG-VALID
042900                        DISPLAY K-MODUL " - ungueltige END-TIME"
043000                        SET PARSE-BAD TO TRUE
043100                     ELSE
043200                        MOVE W-BIG-VALUE TO W-RPT-END
043300                        IF W-RPT-START NOT < W-RPT-END
043400                           DISPLAY K-MODUL
043500                                   " - START-TIME nicht < END-TIME"
043600                           SET PARSE-BAD TO TRUE
043700                        ELSE
043720                           IF W-TOK-LEN(4) NOT = 4 AND
043740                              W-TOK-LEN(4) NOT = 5
043750                              DISPLAY K-MODUL
043760                                      " - UP-FLAG weder true noch"
043770                                      " false"
043780                              SET PARSE-BAD TO TRUE
043790                           ELSE
043800                              MOVE W-TOK(4) TO W-FLAG-TOK
043900                              PERFORM C420-VALIDATE-UPFLAG
044000                              IF NOT WS-FLAG-VALID
044100                                 DISPLAY K-MODUL
044200                                         " - UP-FLAG weder true noch"
044300                                         " false"
044400                                 SET PARSE-BAD TO TRUE
044500                              ELSE
044600                                 PERFORM C430-STORE-AVAIL-ENTRY
044700                              END-IF
044710                           END-IF
044800                        END-IF
044900                     END-IF
045000                  END-IF
045100               END-IF
045200            END-IF
045300         END-IF
045400      END-IF
045500*
045600      IF PARSE-OK
045700         PERFORM C010-GET-CLEAN-LINE
045800      END-IF
045900      .
046000  C410-99.
046100      EXIT.
046200*
046300  C430-STORE-AVAIL-ENTRY SECTION.
046400  C430-00.
046500      IF LT-AVAIL-COUNT >= LT-MAX-AVAIL
046600         DISPLAY K-MODUL " - Verfuegbarkeitstabelle voll"
046700         SET PARSE-BAD TO TRUE
046800      ELSE
046900         ADD 1 TO LT-AVAIL-COUNT
047000         MOVE W-RPT-CHG-ID TO LT-AVL-CHG-ID(LT-AVAIL-COUNT)
047100         MOVE W-RPT-START  TO LT-AVL-START(LT-AVAIL-COUNT)
047200         MOVE W-RPT-END    TO LT-AVL-END(LT-AVAIL-COUNT)
047300         IF WS-FLAG-ISUP
047400            MOVE "Y" TO LT-AVL-UPFLAG(LT-AVAIL-COUNT)
047500         ELSE
047600            MOVE "N" TO LT-AVL-UPFLAG(LT-AVAIL-COUNT)
047700         END-IF
047800      END-IF
047900      .
048000  C430-99.
048100      EXIT.
048200*
048300******************************************************************
048400* Allgemeine Helfer: Zeile lesen, trimmen, klassifizieren
048500******************************************************************
048600  C010-GET-CLEAN-LINE SECTION.
048700  C010-00.
048800      SET WS-BLANK-LINE TO TRUE
048900      PERFORM C011-READ-ONE-LINE
049000         UNTIL WS-EOF OR WS-NOT-BLANK-LINE
049100      IF NOT WS-EOF
049200         PERFORM C016-CLASSIFY-LINE
049300      ELSE
049400         SET CUR-IS-NEITHER-HDR TO TRUE
049500      END-IF
049600      .
049700  C010-99.
049800      EXIT.
049900*
050000  C011-READ-ONE-LINE SECTION.
050100  C011-00.
050200      READ STATION-INPUT-FILE
050300         AT END SET WS-EOF TO TRUE
050400      END-READ
050500      IF NOT WS-EOF
050600         PERFORM C020-CALC-TRIM
050700         IF C4-LAST-COL = ZERO
050800            SET WS-BLANK-LINE TO TRUE
050900         ELSE
051000            SET WS-NOT-BLANK-LINE TO TRUE
051100         END-IF
051200      END-IF
051300      .
051400  C011-99.
051500      EXIT.
051600*
051700  C020-CALC-TRIM SECTION.
051800  C020-00.
051900      MOVE WS-REC-LEN TO C4-REC-LEN
052000      MOVE 9999       TO C4-FIRST-COL
052100      MOVE ZERO       TO C4-LAST-COL
052200      PERFORM C021-SCAN-FORWARD
052300         VARYING C4-SCAN-I FROM 1 BY 1
052400         UNTIL C4-SCAN-I > C4-REC-LEN OR C4-FIRST-COL < 9999
052500      PERFORM C022-SCAN-BACKWARD
052600         VARYING C4-SCAN-I FROM C4-REC-LEN BY -1
052700         UNTIL C4-SCAN-I < 1 OR C4-LAST-COL > ZERO
052800      COMPUTE C4-TRIM-LEN = C4-LAST-COL - C4-FIRST-COL + 1
052900      .
053000  C020-99.
053100      EXIT.
053200*
053300  C021-SCAN-FORWARD SECTION.
053400  C021-00.
053500      IF STATION-INPUT-REC(C4-SCAN-I:1) NOT = SPACE
053600         MOVE C4-SCAN-I TO C4-FIRST-COL
053700      END-IF
053800      .
053900  C021-99.
054000      EXIT.
054100*
054200  C022-SCAN-BACKWARD SECTION.
054300  C022-00.
054400      IF STATION-INPUT-REC(C4-SCAN-I:1) NOT = SPACE
054500         MOVE C4-SCAN-I TO C4-LAST-COL
054600      END-IF
054700      .
054800  C022-99.
054900      EXIT.
055000*
055100  C016-CLASSIFY-LINE SECTION.
055200  C016-00.
055300      SET CUR-IS-NEITHER-HDR TO TRUE
055400      IF C4-TRIM-LEN = K-HDR-STATIONS-LEN
055500         IF STATION-INPUT-REC(C4-FIRST-COL:K-HDR-STATIONS-LEN)
055600               = K-HDR-STATIONS
055700            SET CUR-IS-STATIONS-HDR TO TRUE
055800         END-IF
055900      END-IF
056000      IF C4-TRIM-LEN = K-HDR-REPORTS-LEN
056100         IF STATION-INPUT-REC(C4-FIRST-COL:K-HDR-REPORTS-LEN)
056200               = K-HDR-REPORTS
056300            SET CUR-IS-REPORTS-HDR TO TRUE
056400         END-IF
056500      END-IF
056600      .
056700  C016-99.
056800      EXIT.
056900*
057000******************************************************************
057100* Allgemeiner Tokenizer (Leerzeichen als Trenner)
057200******************************************************************
057300  C220-TOKENIZE-LINE SECTION.
057400  C220-00.
057500      MOVE ZERO           TO C4-TOK-COUNT
057600      MOVE C4-FIRST-COL   TO C4-PTR
057700      PERFORM C221-EXTRACT-ONE-TOKEN
057800         UNTIL C4-PTR > C4-LAST-COL OR C4-TOK-COUNT >= K-MAX-TOK
057900      IF C4-PTR <= C4-LAST-COL
058000         DISPLAY K-MODUL " - mehr Token als diese Tabelle fasst"
058100         SET PARSE-BAD TO TRUE
058200      END-IF
058300      .
058400  C220-99.
058500      EXIT.
058600*
058700  C221-EXTRACT-ONE-TOKEN SECTION.
058800  C221-00.
058900      ADD 1 TO C4-TOK-COUNT
059000      UNSTRING STATION-INPUT-REC DELIMITED BY ALL SPACE
059100          INTO W-TOK(C4-TOK-COUNT)
059200          COUNT IN W-TOK-LEN(C4-TOK-COUNT)
059300          WITH POINTER C4-PTR
059400      END-UNSTRING
059500      .
059600  C221-99.
059700      EXIT.
059800*
059900******************************************************************
060000* Feldvalidierung
060100******************************************************************
060200  C230-VALIDATE-U32 SECTION.
060300  C230-00.
060400      MOVE "N"  TO WS-U32-FLAG
060500      MOVE ZERO TO W-U32-VALUE
060600      IF W-CUR-TOK-LEN > ZERO AND W-CUR-TOK-LEN <= 10
060700         IF W-CUR-TOK(1:W-CUR-TOK-LEN) IS NUMERIC
060800            MOVE W-CUR-TOK(1:W-CUR-TOK-LEN) TO W-U32-SCRATCH
060900            IF W-U32-SCRATCH <= K-U32-MAX
061000               MOVE W-U32-SCRATCH TO W-U32-VALUE
061100               MOVE "Y" TO WS-U32-FLAG
061200            END-IF
061300         END-IF
061400      END-IF
061500      .
061600  C230-99.
061700      EXIT.
061800*
061900  C330-VALIDATE-BIG SECTION.
062000  C330-00.
062100      MOVE "N"  TO WS-BIG-FLAG
062200      MOVE ZERO TO W-BIG-VALUE
062300      IF W-CUR-TOK-LEN > ZERO AND W-CUR-TOK-LEN <= 18
062400         IF W-CUR-TOK(1:W-CUR-TOK-LEN) IS NUMERIC
062500            MOVE W-CUR-TOK(1:W-CUR-TOK-LEN) TO W-BIG-SCRATCH
062600            MOVE W-BIG-SCRATCH TO W-BIG-VALUE
062700            MOVE "Y" TO WS-BIG-FLAG
062800         END-IF
062900      END-IF
063000      .
063100  C330-99.
063200      EXIT.
063300*
063400  C420-VALIDATE-UPFLAG SECTION.
063500  C420-00.
063600      MOVE SPACES      TO W-FLAG-UC
063700      MOVE W-FLAG-TOK   TO W-FLAG-UC
063800      INSPECT W-FLAG-UC CONVERTING
063900              "abcdefghijklmnopqrstuvwxyz"
064000           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064100      MOVE "N" TO WS-FLAG-FLAG
064200      MOVE "N" TO WS-FLAG-SENSE
064300      EVALUATE TRUE
064400         WHEN W-FLAG-UC = "TRUE "
064500            MOVE "Y" TO WS-FLAG-FLAG
064600            MOVE "Y" TO WS-FLAG-SENSE
064700         WHEN W-FLAG-UC = "FALSE"
064800            MOVE "Y" TO WS-FLAG-FLAG
064900         WHEN OTHER
065000            CONTINUE
065100      END-EVALUATE
065200      .
065300  C420-99.
065400      EXIT.
065500*
065600******************************************************************
065700* Tabellensuche
065800******************************************************************
065900  C240-FIND-STATION SECTION.
066000  C240-00.
066100      MOVE ZERO TO C4-FOUND-IDX
066150      MOVE 1    TO C4-SCAN-I
066200      PERFORM C241-SCAN-ONE-STATION THRU C241-SCAN-EXIT
066400         UNTIL C4-SCAN-I > LT-STATION-COUNT
066500      .
066600  C240-99.
066700      EXIT.
066800*
066850* Lineare Suche im altgewohnten THRU-Bereich (statt VARYING) -
066860* bricht per GO TO sofort ab, sobald die Station gefunden ist
066870******************************************************************
066900  C241-SCAN-ONE-STATION.
067000      IF LT-ST-ID(C4-SCAN-I) = W-U32-VALUE
067100         MOVE C4-SCAN-I TO C4-FOUND-IDX
067150         COMPUTE C4-SCAN-I = LT-STATION-COUNT + 1
067170         GO TO C241-SCAN-EXIT
067200      END-IF
067300      ADD 1 TO C4-SCAN-I.
067400  C241-SCAN-EXIT.
067500      EXIT.
067600*
067800  C250-FIND-CHARGER SECTION.
067900  C250-00.
068000      MOVE ZERO TO C4-FOUND-IDX
068050      MOVE 1    TO C4-SCAN-I
068100      PERFORM C251-SCAN-ONE-CHARGER THRU C251-SCAN-EXIT
068300         UNTIL C4-SCAN-I > LT-CHARGER-COUNT
068400      .
068500  C250-99.
068600      EXIT.
068700*
068750* Lineare Suche im altgewohnten THRU-Bereich (statt VARYING) -
068760* bricht per GO TO sofort ab, sobald der Charger gefunden ist
068770******************************************************************
068800  C251-SCAN-ONE-CHARGER.
069000      IF LT-CX-CHG-ID(C4-SCAN-I) = W-U32-VALUE
069100         MOVE C4-SCAN-I TO C4-FOUND-IDX
069150         COMPUTE C4-SCAN-I = LT-CHARGER-COUNT + 1
069170         GO TO C251-SCAN-EXIT
069200      END-IF
069300      ADD 1 TO C4-SCAN-I.
069400  C251-SCAN-EXIT.
069500      EXIT.
069600*
069700******************************************************************
069800* Abbruchdiagnose
069900******************************************************************
070000  C900-DISPLAY-ABORT SECTION.
070100  C900-00.
070200      MOVE C4-FIRST-COL TO W-DIAG-FIRST-COL
070300      MOVE C4-LAST-COL  TO W-DIAG-LAST-COL
070400      MOVE C4-TRIM-LEN  TO W-DIAG-TRIM-LEN
070500      MOVE C4-TOK-COUNT TO W-DIAG-NUM4
070600      STRING ">>> ABBRUCH in STAPAR0M, letzte Zeile hatte "
070700             DELIMITED BY SIZE,
070800             W-DIAG-NUM4 DELIMITED BY SIZE,
070900             " Token <<<" DELIMITED BY SIZE
071000             INTO ZEILE
071100      DISPLAY ZEILE
071200      .
071300  C900-99.
071400      EXIT.
