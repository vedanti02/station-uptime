000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. STACMP0M.
000400 AUTHOR. W FEATHERSTONE.
000500 INSTALLATION. FLEET OPS - DATA PROCESSING.
000600 DATE-WRITTEN. 1986-09-15.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - AGENCY INTERNAL USE ONLY.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 2024-02-21
001200* Letzte Version   :: A.02.05
001300* Kurzbeschreibung :: Berechnet je Station die Uptime-Quote aus den
001400*                      von STAPAR0M aufgebauten Verfuegbarkeits-
001500*                      tabellen
001600*
001700* Aenderungen (Version und Datum im Feld K-PROG-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers.  | Date       | By  | Comment                            *
002100*--------|------------|-----|------------------------------------*
002200* A.00.00| 1986-09-15 | wlf | Neuerstellung - Span- und Merge-     *
002300*        |            |     | Berechnung je Station                *
002400*--------|------------|-----|------------------------------------*
002500* A.01.00| 1987-03-11 | wlf | Insertion-Sort der Stationstabelle  *
002600*        |            |     | vor der Hauptschleife aufgenommen    *
002700*--------|------------|-----|------------------------------------*
002800* A.01.01| 1992-10-05 | dps | TICKET 0602 - Klammerung bei leerer *
002900*        |            |     | Chargerliste korrigiert (Quote=0)    *
003000*--------|------------|-----|------------------------------------*
003100* A.02.00| 1998-12-02 | dps | Y2K REVIEW - keine 2-stelligen       *
003200*        |            |     | Jahresfelder in diesem Modul         *
003300*--------|------------|-----|------------------------------------*
003400* A.02.01| 2005-04-18 | jtm | TICKET 1920 - Intervall-Arithmetik   *
003500*        |            |     | auf S9(18) COMP-3 umgestellt         *
003600*--------|------------|-----|------------------------------------*
003700* A.02.02| 2024-02-19 | dps | REQ#4512 - schreibt die Prozentzahl  *
003800*        |            |     | nur noch in LT-ST-RESULT-PCT, das    *
003900*        |            |     | Schreiben der Zeile macht STADRV0O   *
003950*--------|------------|-----|------------------------------------*
003960* A.02.03| 2024-02-20 | dps | TICKET 2114 - Trace-Schalter auf das *
003970*        |            |     | hausuebliche SWITCH-1/ON STATUS IS   *
003980*        |            |     | Muster umgestellt (war UPSI-1/C01)   *
003985*--------|------------|-----|------------------------------------*
003990* A.02.04| 2024-02-20 | dps | TICKET 2114 - SWITCH-15/ANZEIGE-     *
003992*        |            |     | VERSION und CLASS ALPHNUM nachge-    *
003994*        |            |     | tragen, Abteilungsstandard war beim  *
003996*        |            |     | Neubau uebersehen worden             *
003997*--------|------------|-----|------------------------------------*
003998* A.02.05| 2024-02-21 | dps | TICKET 2114 - B142 auf den alt-      *
003999*        |            |     | gewohnten THRU/GO TO Bereich um-     *
004002*        |            |     | gestellt, W-UP-SHIFT-COUNT (77-      *
004004*        |            |     | Ebene) fuer die Sortier-Trace neu     *
004006*        |            |     | aufgenommen                          *
004008*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Arbeitet ausschliesslich auf den von STAPAR0M gefuellten Tabellen
004500* in LT-LINK-REC.  Sortiert LT-STATION-TABLE aufsteigend nach
004600* LT-ST-ID (Insertion-Sort, keine SORT-Verb), und fuellt fuer jede
004700* Station LT-ST-RESULT-PCT.  Dieses Modul oeffnet und schreibt keine
004800* eigene Datei - das macht der Treiber STADRV0O.
004900*
005000******************************************************************
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SPECIAL-NAMES.
005350      SWITCH-15 IS ANZEIGE-VERSION
005360          ON STATUS IS SHOW-VERSION
005400      SWITCH-1 IS STACMP-TRACE-SW
005500          ON STATUS IS TRACE-IS-ON
005600      CLASS ALPHNUM IS "0123456789"
005620                       "abcdefghijklmnopqrstuvwxyz"
005640                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005660                       " .,;-_!§$%&/=*+".
005700*
005800  DATA DIVISION.
005900  WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*--------------------------------------------------------------------*
006300  01          COMP-FELDER.
006400      05      C4-I                PIC S9(04) COMP.
006500      05      C4-J                PIC S9(04) COMP.
006600      05      C4-K                PIC S9(04) COMP.
006700      05      C4-GAP-IDX           PIC S9(04) COMP.
006800      05      C4-HOLD-IDX          PIC S9(04) COMP.
006900      05      C4-CHG-I             PIC S9(04) COMP.
007000      05      C4-AVL-I             PIC S9(04) COMP.
007100      05      C4-UP-COUNT          PIC S9(04) COMP.
007200      05      C4-UP-I              PIC S9(04) COMP.
007300      05      C4-UP-J              PIC S9(04) COMP.
007400      05      C4-MIN-J             PIC S9(04) COMP.
007500*
007520* TICKET 2114 - per-station insertion-sort shift tally, displayed
007540* only when SWITCH-1 (STACMP-TRACE-SW) is ON, see B100-VERARBEITUNG
007560  77          W-UP-SHIFT-COUNT     PIC S9(04) COMP VALUE ZERO.
007580*
007600  01          C18-FELDER.
007700      05      C18-SPAN             PIC S9(18) COMP-3.
007800      05      C18-AVAILABLE        PIC S9(18) COMP-3.
007900      05      C18-RUN-START        PIC S9(18) COMP-3.
008000      05      C18-RUN-END          PIC S9(18) COMP-3.
008100      05      C18-MIN-START        PIC S9(18) COMP-3.
008200      05      C18-MAX-END          PIC S9(18) COMP-3.
008300      05      C18-PCT              PIC S9(18) COMP-3.
008400      05      C18-NUMER            PIC S9(18) COMP-3.
008500*
008600*--------------------------------------------------------------------*
008700* Schalter
008800*--------------------------------------------------------------------*
008900  01          SCHALTER.
009000      05      WS-ANY-INTERVAL-FLAG PIC X(01) VALUE "N".
009100           88 WS-HAS-INTERVALS                   VALUE "Y".
009200           88 WS-NO-INTERVALS                    VALUE "N".
009300      05      WS-SWAP-FLAG        PIC X(01) VALUE "N".
009400           88 WS-SWAP-MADE                       VALUE "Y".
009500           88 WS-NO-SWAP-MADE                    VALUE "N".
009600*
009700*--------------------------------------------------------------------*
009800* Konstante Felder
009900*--------------------------------------------------------------------*
010000  01          KONSTANTE-FELDER.
010100      05      K-MODUL             PIC X(08) VALUE "STACMP0M".
010200      05      K-HUNDRED            PIC S9(04) COMP VALUE 100.
010300*
010400*--------------------------------------------------------------------*
010500* Arbeitsfelder - temporaere Intervall-Tabelle fuer eine Station
010600*--------------------------------------------------------------------*
010700  01          WORK-FELDER.
010800      05      W-UP-IVAL-TABLE OCCURS 9999 TIMES.
010900         10   W-UP-START           PIC S9(18) COMP-3.
011000         10   W-UP-END             PIC S9(18) COMP-3.
011100*
011200      05      W-STATION-SWAP-AREA.
011300         10   W-SWAP-ID            PIC 9(10).
011400         10   W-SWAP-CHG-COUNT     PIC S9(04) COMP.
011500         10   W-SWAP-CHG-IDS OCCURS 0025 TIMES
011600                                    PIC 9(10).
011700         10   W-SWAP-RESULT-PCT    PIC 9(03).
011800         10   W-SWAP-FLAGS         PIC X(01).
011900         10   FILLER               PIC X(05).
012000      05      W-STATION-SWAP-X REDEFINES W-STATION-SWAP-AREA
012100                                    PIC X(271).
012200*
012300      05      W-UP-SORT-AREA.
012400         10   W-UP-SORT-START      PIC S9(18) COMP-3.
012500         10   W-UP-SORT-END        PIC S9(18) COMP-3.
012600      05      W-UP-SORT-X REDEFINES W-UP-SORT-AREA
012700                                    PIC X(20).
012800*
012900* -- SWITCH-1 Trace-Diagnose (nur bei ON eingeschaltet, siehe C190)
013000      05      W-TRACE-AREA.
013100         10   W-TRACE-STATION-ID   PIC 9(10).
013200         10   W-TRACE-SPAN         PIC -9(17).
013300         10   W-TRACE-AVAIL        PIC -9(17).
013400         10   W-TRACE-PCT          PIC 9(03).
013500      05      W-TRACE-X REDEFINES W-TRACE-AREA
013600                                    PIC X(49).
013700*
013800  01          TRACE-LINE           PIC X(80).
013900*
014000  LINKAGE SECTION.
014100  COPY STACOM1E.
014200*
014300  PROCEDURE DIVISION USING LT-LINK-REC.
014400******************************************************************
014500* Steuerungs-Section
014600******************************************************************
014700  A100-STEUERUNG SECTION.
014800  A100-00.
014810      IF  SHOW-VERSION
014820          DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014830          STOP RUN
014840      END-IF
014900      PERFORM B000-VORLAUF
015000      PERFORM B100-VERARBEITUNG
015100      MOVE ZERO TO LT-LINK-RC
015200      EXIT PROGRAM
015300      .
015400  A100-99.
015500      EXIT.
015600*
015700  B000-VORLAUF SECTION.
015800  B000-00.
015900      PERFORM D100-SORT-STATIONS
016000      .
016100  B000-99.
016200      EXIT.
016300*
016400******************************************************************
016500* Hauptschleife - eine LT-ST-RESULT-PCT Berechnung je Station
016600******************************************************************
016700  B100-VERARBEITUNG SECTION.
016800  B100-00.
016900      PERFORM B110-COMPUTE-STATION
017000         VARYING C4-I FROM 1 BY 1
017100         UNTIL C4-I > LT-STATION-COUNT
017150      IF TRACE-IS-ON
017160         DISPLAY K-MODUL " - Sortierschritte gesamt: "
017170                 W-UP-SHIFT-COUNT
017180      END-IF
017200      .
017300  B100-99.
017400      EXIT.
017500*
017600  B110-COMPUTE-STATION SECTION.
017700  B110-00.
017800      MOVE ZERO TO LT-ST-RESULT-PCT(C4-I)
017900      IF LT-ST-CHG-COUNT(C4-I) > ZERO
018000         PERFORM B120-GATHER-UP-IVALS
018100         IF WS-HAS-INTERVALS
018200            PERFORM B130-SPAN-SCAN
018300            IF C18-SPAN > ZERO
018400               PERFORM B140-SORT-UP-IVALS
018500               PERFORM B150-MERGE-UP-IVALS
018600               PERFORM B160-PERCENT
018700            END-IF
018800         END-IF
018900      END-IF
019000      IF TRACE-IS-ON
019100         PERFORM C190-TRACE-STATION
019200      END-IF
019300      .
019400  B110-99.
019500      EXIT.
019600*
019700******************************************************************
019800* Sammelt ALL-INTERVALS (fuer die Spannweite) und UP-INTERVALS
019900* (fuer die Merge-Berechnung) ueber alle Charger der Station C4-I
020000******************************************************************
020100  B120-GATHER-UP-IVALS SECTION.
020200  B120-00.
020300      SET WS-NO-INTERVALS TO TRUE
020400      MOVE ZERO TO C4-UP-COUNT
020500      MOVE 999999999999999999 TO C18-MIN-START
020600      MOVE ZERO               TO C18-MAX-END
020700      PERFORM B121-SCAN-ONE-CHARGER
020800         VARYING C4-CHG-I FROM 1 BY 1
020900         UNTIL C4-CHG-I > LT-ST-CHG-COUNT(C4-I)
021000      .
021100  B120-99.
021200      EXIT.
021300*
021400  B121-SCAN-ONE-CHARGER SECTION.
021500  B121-00.
021600      PERFORM B122-SCAN-ONE-AVAIL-ROW
021700         VARYING C4-AVL-I FROM 1 BY 1
021800         UNTIL C4-AVL-I > LT-AVAIL-COUNT
021900      .
022000  B121-99.
022100      EXIT.
022200*
022300  B122-SCAN-ONE-AVAIL-ROW SECTION.
022400  B122-00.
022500      IF LT-AVL-CHG-ID(C4-AVL-I) = LT-ST-CHG-IDS(C4-I, C4-CHG-I)
022600         SET WS-HAS-INTERVALS TO TRUE
022700         IF LT-AVL-START(C4-AVL-I) < C18-MIN-START
022800            MOVE LT-AVL-START(C4-AVL-I) TO C18-MIN-START
022900         END-IF
023000         IF LT-AVL-END(C4-AVL-I) > C18-MAX-END
023100            MOVE LT-AVL-END(C4-AVL-I) TO C18-MAX-END
023200         END-IF
023300         IF LT-AVL-IS-UP(C4-AVL-I)
023400            ADD 1 TO C4-UP-COUNT
023500            MOVE LT-AVL-START(C4-AVL-I) TO W-UP-START(C4-UP-COUNT)
023600            MOVE LT-AVL-END(C4-AVL-I)   TO W-UP-END(C4-UP-COUNT)
023700         END-IF
023800      END-IF
023900      .
024000  B122-99.
024100      EXIT.
024200*
024300******************************************************************
024400* REPORTING-SPAN = MAX(end) - MIN(start) ueber ALL-INTERVALS
024500******************************************************************
024600  B130-SPAN-SCAN SECTION.
024700  B130-00.
024800      COMPUTE C18-SPAN = C18-MAX-END - C18-MIN-START
024900      .
025000  B130-99.
025100      EXIT.
025200*
025300******************************************************************
025400* Insertion-Sort der UP-INTERVALS nach (Start, dann Ende)
025500******************************************************************
025600  B140-SORT-UP-IVALS SECTION.
025700  B140-00.
025800      PERFORM B141-INSERT-ONE-IVAL
025900         VARYING C4-UP-I FROM 2 BY 1
026000         UNTIL C4-UP-I > C4-UP-COUNT
026100      .
026200  B140-99.
026300      EXIT.
026400*
026500  B141-INSERT-ONE-IVAL SECTION.
026600  B141-00.
026700      MOVE W-UP-START(C4-UP-I) TO W-UP-SORT-START
026800      MOVE W-UP-END(C4-UP-I)   TO W-UP-SORT-END
026900      MOVE C4-UP-I TO C4-UP-J
027000      SET WS-SWAP-MADE TO TRUE
027100      PERFORM B142-SHIFT-START THRU B142-SHIFT-EXIT
027200         UNTIL C4-UP-J < 2 OR WS-NO-SWAP-MADE
027300      MOVE W-UP-SORT-START TO W-UP-START(C4-UP-J)
027400      MOVE W-UP-SORT-END   TO W-UP-END(C4-UP-J)
027500      .
027600  B141-99.
027700      EXIT.
027800*
027850* Altgewohnter THRU-Bereich (statt SECTION-PERFORM) - die zweite
027860* Schiebe-Pruefung wird per GO TO uebersprungen, sobald die erste
027870* schon verschoben hat (beide Zweige schliessen sich gegenseitig
027880* aus, siehe Betriebshandbuch Abschnitt 4)
027900  B142-SHIFT-START.
028000      SET WS-NO-SWAP-MADE TO TRUE
028200      IF W-UP-START(C4-UP-J - 1) > W-UP-SORT-START
028300         MOVE W-UP-START(C4-UP-J - 1) TO W-UP-START(C4-UP-J)
028400         MOVE W-UP-END(C4-UP-J - 1)   TO W-UP-END(C4-UP-J)
028500         SUBTRACT 1 FROM C4-UP-J
028600         SET WS-SWAP-MADE TO TRUE
028650         ADD 1 TO W-UP-SHIFT-COUNT
028660         GO TO B142-SHIFT-EXIT
028700      END-IF
028800      IF W-UP-START(C4-UP-J - 1) = W-UP-SORT-START
028900         AND W-UP-END(C4-UP-J - 1) > W-UP-SORT-END
029000         MOVE W-UP-START(C4-UP-J - 1) TO W-UP-START(C4-UP-J)
029100         MOVE W-UP-END(C4-UP-J - 1)   TO W-UP-END(C4-UP-J)
029200         SUBTRACT 1 FROM C4-UP-J
029300         SET WS-SWAP-MADE TO TRUE
029350         ADD 1 TO W-UP-SHIFT-COUNT
029400      END-IF
029600      .
029700  B142-SHIFT-EXIT.
029800      EXIT.
029900*
030000******************************************************************
030100* AVAILABLE = Laenge der Vereinigung der sortierten UP-INTERVALS
030200******************************************************************
030300  B150-MERGE-UP-IVALS SECTION.
030400  B150-00.
030500      MOVE ZERO TO C18-AVAILABLE
030600      IF C4-UP-COUNT > ZERO
030700         MOVE W-UP-START(1) TO C18-RUN-START
030800         MOVE W-UP-END(1)   TO C18-RUN-END
030900         PERFORM B151-SWEEP-ONE-IVAL
031000            VARYING C4-UP-I FROM 2 BY 1
031100            UNTIL C4-UP-I > C4-UP-COUNT
031200         COMPUTE C18-AVAILABLE = C18-AVAILABLE
031300               + (C18-RUN-END - C18-RUN-START)
031400      END-IF
031500      .
031600  B150-99.
031700      EXIT.
031800*
031900  B151-SWEEP-ONE-IVAL SECTION.
032000  B151-00.
032100      IF W-UP-START(C4-UP-I) > C18-RUN-END
032200         COMPUTE C18-AVAILABLE = C18-AVAILABLE
032300               + (C18-RUN-END - C18-RUN-START)
032400         MOVE W-UP-START(C4-UP-I) TO C18-RUN-START
032500         MOVE W-UP-END(C4-UP-I)   TO C18-RUN-END
032600      ELSE
032700         IF W-UP-END(C4-UP-I) > C18-RUN-END
032800            MOVE W-UP-END(C4-UP-I) TO C18-RUN-END
032900         END-IF
033000      END-IF
033100      .
033200  B151-99.
033300      EXIT.
033400*
033500******************************************************************
033600* UPTIME-PCT = floor(AVAILABLE * 100 / SPAN), geklammert 0..100
033700******************************************************************
033800  B160-PERCENT SECTION.
033900  B160-00.
034000      COMPUTE C18-NUMER = C18-AVAILABLE * K-HUNDRED
034100      DIVIDE C18-NUMER BY C18-SPAN GIVING C18-PCT
034200      IF C18-PCT < ZERO
034300         MOVE ZERO TO C18-PCT
034400      ELSE
034500         IF C18-PCT > K-HUNDRED
034600            MOVE K-HUNDRED TO C18-PCT
034700         END-IF
034800      END-IF
034900      MOVE C18-PCT TO LT-ST-RESULT-PCT(C4-I)
035000      .
035100  B160-99.
035200      EXIT.
035300*
035400******************************************************************
035500* SWITCH-1 Trace - nur fuer Testlaeufe auf der Bedienerkonsole
035600* eingeschaltet, siehe Betriebshandbuch Abschnitt 4
035700******************************************************************
035800  C190-TRACE-STATION SECTION.
035900  C190-00.
036000      MOVE LT-ST-ID(C4-I)    TO W-TRACE-STATION-ID
036100      MOVE C18-SPAN          TO W-TRACE-SPAN
036200      MOVE C18-AVAILABLE     TO W-TRACE-AVAIL
036300      MOVE LT-ST-RESULT-PCT(C4-I) TO W-TRACE-PCT
036400      STRING K-MODUL DELIMITED BY SIZE,
036500             " TRACE STA=" DELIMITED BY SIZE,
036600             W-TRACE-STATION-ID DELIMITED BY SIZE,
036700             " PCT=" DELIMITED BY SIZE,
036800             W-TRACE-PCT DELIMITED BY SIZE
036900             INTO TRACE-LINE
037000      DISPLAY TRACE-LINE
037100      .
037200  C190-99.
037300      EXIT.
037400*
037500******************************************************************
037600* Insertion-Sort von LT-STATION-TABLE aufsteigend nach LT-ST-ID
037700******************************************************************
037800  D100-SORT-STATIONS SECTION.
037900  D100-00.
038000      PERFORM D110-INSERT-ONE-STATION
038100         VARYING C4-I FROM 2 BY 1
038200         UNTIL C4-I > LT-STATION-COUNT
038300      .
038400  D100-99.
038500      EXIT.
038600*
038700  D110-INSERT-ONE-STATION SECTION.
038800  D110-00.
038900      MOVE LT-ST-ID(C4-I)         TO W-SWAP-ID
039000      MOVE LT-ST-CHG-COUNT(C4-I)  TO W-SWAP-CHG-COUNT
039100      MOVE LT-ST-RESULT-PCT(C4-I) TO W-SWAP-RESULT-PCT
039200      MOVE LT-ST-FLAGS(C4-I)      TO W-SWAP-FLAGS
039300      PERFORM D111-COPY-CHARGER-ID
039400         VARYING C4-K FROM 1 BY 1
039500         UNTIL C4-K > LT-ST-CHG-COUNT(C4-I)
039600      MOVE C4-I TO C4-J
039700      SET WS-SWAP-MADE TO TRUE
039800      PERFORM D120-SHIFT-ONE-STATION
039900         UNTIL C4-J < 2 OR WS-NO-SWAP-MADE
040000      MOVE W-SWAP-ID          TO LT-ST-ID(C4-J)
040100      MOVE W-SWAP-CHG-COUNT   TO LT-ST-CHG-COUNT(C4-J)
040200      MOVE W-SWAP-RESULT-PCT  TO LT-ST-RESULT-PCT(C4-J)
040300      MOVE W-SWAP-FLAGS       TO LT-ST-FLAGS(C4-J)
040400      PERFORM D121-RESTORE-CHARGER-ID
040500         VARYING C4-K FROM 1 BY 1
040600         UNTIL C4-K > W-SWAP-CHG-COUNT
040700      .
040800  D110-99.
040900      EXIT.
041000*
041100  D111-COPY-CHARGER-ID SECTION.
041200  D111-00.
041300      MOVE LT-ST-CHG-IDS(C4-I, C4-K) TO W-SWAP-CHG-IDS(C4-K)
041400      .
041500  D111-99.
041600      EXIT.
041700*
041800  D120-SHIFT-ONE-STATION SECTION.
041900  D120-00.
042000      IF LT-ST-ID(C4-J - 1) > W-SWAP-ID
042100         MOVE LT-ST-ID(C4-J - 1)         TO LT-ST-ID(C4-J)
042200         MOVE LT-ST-CHG-COUNT(C4-J - 1)  TO LT-ST-CHG-COUNT(C4-J)
042300         MOVE LT-ST-RESULT-PCT(C4-J - 1) TO LT-ST-RESULT-PCT(C4-J)
042400         MOVE LT-ST-FLAGS(C4-J - 1)      TO LT-ST-FLAGS(C4-J)
042500         PERFORM D122-SHIFT-CHARGER-ID
042600            VARYING C4-K FROM 1 BY 1
042700            UNTIL C4-K > LT-ST-CHG-COUNT(C4-J - 1)
042800         SUBTRACT 1 FROM C4-J
042900         SET WS-SWAP-MADE TO TRUE
043000      ELSE
043100         SET WS-NO-SWAP-MADE TO TRUE
043200      END-IF
043300      .
043400  D120-99.
043500      EXIT.
043600*
043700  D121-RESTORE-CHARGER-ID SECTION.
043800  D121-00.
043900      MOVE W-SWAP-CHG-IDS(C4-K) TO LT-ST-CHG-IDS(C4-J, C4-K)
044000      .
044100  D121-99.
044200      EXIT.
044300*
044400  D122-SHIFT-CHARGER-ID SECTION.
044500  D122-00.
044600      MOVE LT-ST-CHG-IDS(C4-J - 1, C4-K) TO LT-ST-CHG-IDS(C4-J, C4-K)
044700      .
044800  D122-99.
044900      EXIT.
